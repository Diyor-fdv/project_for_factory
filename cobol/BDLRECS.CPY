000100******************************************************************
000200*                                                                *
000300*   BDLRECS  -  DISPATCH-LOG CANDIDATE / RESULT RECORD LAYOUTS   *
000400*                                                                *
000500*   COPY MEMBER FOR THE HAUL-TRUCK DISPATCH-LOG CLASSIFIER JOB.  *
000600*   HOLDS THE ONE INPUT RECORD (A CANDIDATE ENTRY KEYED BY THE   *
000700*   OPERATOR AT THE TRUCK TERMINAL) AND THE ONE OUTPUT RECORD    *
000800*   (THE SAME ENTRY, CARRYING THE TWO CLASSIFICATION FLAGS).     *
000900*                                                                *
001000*   MAINTENANCE LOG                                              *
001100*   ---------------                                              *
001200*   12 MAR 87  R.OSADCHY   INITIAL VERSION - REQ DSP-0014.       *
001300*   30 JUN 89  R.OSADCHY   ADDED CAND-OTVAL-VALUE FOR THE NEW    *
001400*                          DUMP-SITE (OTVAL) MODE FLAG - REQ     *
001500*                          DSP-0061.                             *
001600*   04 SEP 91  T.KOVAL     ADDED SCAN REDEFINES FOR THE PLANNED  *
001700*                          FIRST-CHARACTER QUICK-REJECT TEST -   *
001800*                          NEVER ACTIVATED, LEFT IN PLACE PER    *
001900*                          DSP-0088 FOR THE NEXT ATTEMPT.        *
002000*   17 FEB 99  T.KOVAL     Y2K REVIEW - NO DATE FIELDS IN THIS   *
002100*                          MEMBER, NO CHANGE REQUIRED - DSP-0140.*
002200*   22 OCT 01  N.PRYIMAK   ADDED RESULT-RECORD-AUDIT-VIEW FOR    *
002300*                          THE CONSOLE AUDIT TRAIL - DSP-0177.   *
002400******************************************************************
002500*                                                                *
002600*   CANDIDATE-RECORD - ONE OPERATOR ENTRY OFFERED TO THE         *
002700*   CLASSIFIER.  40 BYTES, LINE-SEQUENTIAL, NO KEY.              *
002800*                                                                *
002900*   NOTE: THE TWO FIELDS BELOW FILL THE ENTIRE 40-BYTE RECORD -  *
003000*   THERE IS NO SPARE ROOM FOR A TRAILING FILLER ON THIS 01      *
003100*   WITHOUT LENGTHENING THE RECORD BEYOND WHAT DSP-0061 CALLS    *
003200*   FOR.  SEE THE SCAN REDEFINES BELOW FOR THE SHOP'S USUAL      *
003300*   FIRST-CHARACTER-ISOLATION HABIT INSTEAD.                     *
003400*                                                                *
004500 01  CANDIDATE-RECORD.
004600     05  CAND-ENTERED-CODE          PIC X(20).
004700     05  CAND-OTVAL-VALUE           PIC X(20).
004800*                                                                 CTL01
004900* SCAN VIEW - ISOLATES THE FIRST BYTE OF EACH FIELD FOR A         CTL01
005000* QUICK-REJECT COMPARE, SHOULD ONE EVER BE WANTED.  NOT CALLED    CTL01
005100* FROM ANY PARAGRAPH TODAY - REQ DSP-0088.                        CTL01
005200 01  CANDIDATE-RECORD-SCAN REDEFINES CANDIDATE-RECORD.
005300     05  CAND-CODE-SCAN.
005400         10  CAND-CODE-1ST-CHAR      PIC X.
005500         10  FILLER                  PIC X(19).
005600     05  CAND-OTVAL-SCAN.
005700         10  CAND-OTVAL-1ST-CHAR     PIC X.
005800         10  FILLER                  PIC X(19).
005900*                                                                 CTL01
006000******************************************************************
006100*                                                                *
006200*   RESULT-RECORD - THE CANDIDATE ECHOED BACK WITH ITS TWO       *
006300*   CLASSIFICATION FLAGS.  42 BYTES, LINE-SEQUENTIAL, NO KEY.     *
006400*                                                                *
006500*   AS WITH CANDIDATE-RECORD ABOVE, THE FOUR FIELDS FILL THE     *
006600*   ENTIRE 42-BYTE RECORD, SO NO TRAILING FILLER IS CARRIED ON   *
006700*   THIS 01 EITHER.                                              *
006800*                                                                *
006900******************************************************************
007000 01  RESULT-RECORD.
007100     05  RSLT-ENTERED-CODE          PIC X(20).
007200     05  RSLT-ADMIN-FLAG            PIC X(01).
007300         88  RSLT-IS-ADMIN          VALUE 'Y'.
007400         88  RSLT-NOT-ADMIN         VALUE 'N'.
007500     05  RSLT-OTVAL-VALUE           PIC X(20).
007600     05  RSLT-JR-FLAG               PIC X(01).
007700         88  RSLT-IS-JR-MODE        VALUE 'Y'.
007800         88  RSLT-NOT-JR-MODE       VALUE 'N'.
007900*                                                                 CTL02
008000* AUDIT VIEW - SPLITS THE WRITTEN RECORD INTO ITS TWO 21-BYTE     CTL02
008100* HALVES (ACCESS-CODE SIDE, DUMP-SITE SIDE) FOR THE CONSOLE       CTL02
008200* AUDIT LINE PRINTED BY 0500-WRITE-RESULT-REC - REQ DSP-0177.     CTL02
008300 01  RESULT-RECORD-AUDIT-VIEW REDEFINES RESULT-RECORD.
008400     05  RSLT-AUDIT-CODE-SIDE       PIC X(21).
008500     05  RSLT-AUDIT-OTVAL-SIDE      PIC X(21).
