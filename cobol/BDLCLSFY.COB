000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ LIST
000200* LAST UPDATE ON 14 OCT 2001 AT 09:12:04 BY  N.PRYIMAK VERSION 04*
000300* LAST UPDATE ON  3 FEB 1999 AT 11:40:57 BY  T.KOVAL   VERSION 03*
000400* LAST UPDATE ON  6 SEP 1991 AT 16:21:39 BY  T.KOVAL   VERSION 02*
000500* LAST UPDATE ON 12 MAR 1987 AT 08:05:11 BY  R.OSADCHY VERSION 01*
000600 ID DIVISION.
000700 PROGRAM-ID. BDLCLSFY.
000800 AUTHOR. OSADCHY--DISPATCH.
000900 INSTALLATION. VOSTOK OPEN-PIT MINE, DISPATCH SYSTEMS GROUP.
001000               This program is the operator-entry classifier for
001100               the haul-truck dispatch log (BELAZ fleet).
001200
001300               Every entry keyed at a truck terminal carries an
001400               access code and a dump-site (OTVAL in the shop's
001500               own term for the waste-rock/ore dump point) value.
001600               This job reads a candidate entry file built by the
001700               terminal collector, decides for each entry whether
001800               the access code granted administrator rights and
001900               whether the dump-site value is the reserved J/R
002000               (Zh/R - "Zhdi Razgruzki", i.e. hold-for-unload)
002100               sentinel rather than a real dump-site name, and
002200               writes one result record per entry carrying both
002300               flags. A four-line control-total report closes the
002400               run.
002500
002600               Method of operation: for each candidate record, the
002700               access code is compared to the configured admin
002800               code and the dump-site value is compared to the
002900               configured J/R sentinel; both comparisons are
003000               exact and case-sensitive after trailing spaces are
003100               disregarded, which COBOL alphanumeric comparison
003200               already gives us on unequal-length operands.
003300 DATE-WRITTEN. 12 MAR 87.
003400 DATE-COMPILED.
003500 SECURITY. VOSTOK MINE - INTERNAL USE ONLY.
003600*----------------------------------------------------------------*
003700*                                                                *
003800*   MAINTENANCE LOG                                              *
003900*   ---------------                                              *
004000*   12 MAR 87  R.OSADCHY  INITIAL VERSION - REQ DSP-0014.        *
004100*                         READS THE CANDIDATE FILE, CHECKS THE   *
004200*                         ADMIN ACCESS CODE ONLY.  DUMP-SITE     *
004300*                         MODE NOT YET REQUESTED.                *
004400*   02 MAY 87  R.OSADCHY  CORRECTED CONTROL-TOTAL DISPLAY -      *
004500*                         ADMIN-MATCH COUNT WAS NOT RESET AT     *
004600*                         JOB START - REQ DSP-0027.              *
004700*   30 JUN 89  R.OSADCHY  ADDED THE DUMP-SITE (OTVAL) J/R MODE   *
004800*                         CLASSIFIER AND THE RESULT-RECORD       *
004900*                         JR-FLAG - REQ DSP-0061.                *
005000*   14 JUL 89  R.OSADCHY  J/R SENTINEL WAS BEING TRIMMED ON      *
005100*                         BOTH SIDES - LEADING UNDERSCORES ARE   *
005200*                         SIGNIFICANT, FIXED COMPARE - DSP-0064. *
005300*   06 SEP 91  T.KOVAL    REBUILT THE END-OF-JOB REPORT ON THE   *
005400*                         PRINT-FILE / PAGE-HEADER PATTERN USED  *
005500*                         BY THE RESOURCE-LIST EXIT; ADDED THE   *
005600*                         CONTROL-TOTALS TABLE SO THE FOUR       *
005700*                         LINES PRINT FROM ONE LOOP - DSP-0079.  *
005800*   11 NOV 92  T.KOVAL    RENAMED PBDLCLS DD TO MATCH THE SHOP   *
005900*                         PRINT-FILE NAMING STANDARD - DSP-0091. *
006000*   03 FEB 99  T.KOVAL    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS    *
006100*                         ARE STORED OR COMPARED IN THIS         *
006200*                         PROGRAM; THE ONLY DATE USE IS THE      *
006300*                         REPORT TIMESTAMP, WHICH IS DISPLAY-    *
006400*                         ONLY.  NO CODE CHANGE REQUIRED -       *
006500*                         DSP-0140.                              *
006600*   14 OCT 01  N.PRYIMAK  ADDED THE CONSOLE AUDIT LINE ON THE    *
006700*                         RESULT-RECORD-AUDIT-VIEW REDEFINES SO  *
006800*                         THE SHIFT OPERATOR CAN WATCH THE RUN   *
006900*                         WITHOUT WAITING FOR THE REPORT -       *
007000*                         DSP-0177.                              *
007100*----------------------------------------------------------------*
007200 TITLE 'Haul-Truck Dispatch Log Classifier'.
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-370.
007600 OBJECT-COMPUTER. IBM-370.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT CANDIDATE-FILE ASSIGN TO CANDIN
008200            ORGANIZATION IS LINE SEQUENTIAL.
008300     SELECT RESULT-FILE ASSIGN TO RESLOUT
008400            ORGANIZATION IS LINE SEQUENTIAL.
008500     SELECT CONTROL-RPT ASSIGN TO PBDLCLS.
008600     EJECT
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  CANDIDATE-FILE
009000     BLOCK CONTAINS 0
009100     LABEL RECORDS STANDARD
009200     RECORD CONTAINS 40 CHARACTERS
009300     RECORDING MODE F
009400     DATA RECORD IS CANDIDATE-REC-IN.
009500 01  CANDIDATE-REC-IN                PIC X(40).
009600 FD  RESULT-FILE
009700     BLOCK CONTAINS 0
009800     LABEL RECORDS STANDARD
009900     RECORD CONTAINS 42 CHARACTERS
010000     RECORDING MODE F
010100     DATA RECORD IS RESULT-REC-OUT.
010200 01  RESULT-REC-OUT                  PIC X(42).
010300 FD  CONTROL-RPT
010400     BLOCK CONTAINS 0
010500     LABEL RECORDS STANDARD
010600     RECORD CONTAINS 80 CHARACTERS
010700     RECORDING MODE F
010800     DATA RECORD IS CONTROL-RPT-REC.
010900 01  CONTROL-RPT-REC                 PIC X(80).
011000     EJECT
011100 WORKING-STORAGE SECTION.
011200 77  PGMNAME                     PIC X(8)  VALUE 'BDLCLSFY'.
011300*                                                                DSP01A
011400* CONFIGURATION BLOCK - REQ DSP-0014, EXTENDED DSP-0061.         DSP01A
011500* WS-DATASTORE-NAME NAMES THE PERSISTENT STORE THE INTERACTIVE   DSP01A
011600* FRONT END KEEPS ITS ENTRIES IN; NOTHING IN THIS BATCH JOB      DSP01A
011700* OPENS OR READS IT - IT IS CARRIED HERE AS THE IDENTIFIER ONLY. DSP01A
011800 77  WS-DATASTORE-NAME           PIC X(8)  VALUE 'belaz.db'.
011900 77  WS-ADMIN-ACCESS-CODE        PIC X(8)  VALUE 'shjsh707'.
012000 77  WS-JR-SENTINEL              PIC X(7)  VALUE '__J_R__'.
012100 77  WS-PAGE-COUNT               PIC S9(4) BINARY VALUE ZERO.
012300 77  WS-LINE-COUNT               PIC S9(4) BINARY VALUE ZERO.
012400 77  WS-TOT-IDX                  PIC 9(2)  COMP  VALUE ZERO.
012500     SKIP1
012600 01  WS-FILE-SWITCHES.
012700     05  WS-CAND-EOF-SW          PIC X     VALUE 'N'.
012800         88  CAND-EOF            VALUE 'Y'.
012900         88  CAND-NOT-EOF        VALUE 'N'.
013000     05  FILLER                  PIC X(10) VALUE SPACES.
013100*                                                                DSP02A
013200* CONTROL-TOTALS TABLE - REBUILT DSP-0079 SO THE FOUR REPORT     DSP02A
013300* LINES DRIVE FROM ONE INDEXED LOOP INSTEAD OF FOUR SEPARATE     DSP02A
013400* PARAGRAPHS, THE WAY THE RESOURCE-LIST EXIT DOES ITS TABLES.    DSP02A
013500 01  WS-CONTROL-TOTALS.
013600     05  WS-REC-READ-CNT         PIC 9(5)  COMP VALUE ZERO.
013700     05  WS-REC-WRITE-CNT        PIC 9(5)  COMP VALUE ZERO.
013800     05  WS-ADMIN-MATCH-CNT      PIC 9(5)  COMP VALUE ZERO.
013900     05  WS-JR-MODE-CNT          PIC 9(5)  COMP VALUE ZERO.
014000 01  WS-CONTROL-TOTALS-TBL REDEFINES WS-CONTROL-TOTALS.          DSP02A
014100     05  WS-TOTAL-VALUE          OCCURS 4 TIMES PIC 9(5)  COMP.  DSP02A
014200 01  WS-TOTAL-LABELS.                                            DSP02A
014300     05  FILLER  PIC X(24) VALUE 'CANDIDATE RECORDS READ:'.      DSP02A
014400     05  FILLER  PIC X(24) VALUE 'RESULT RECORDS WRITTEN:'.      DSP02A
014500     05  FILLER  PIC X(24) VALUE 'ADMIN CODE MATCHES:'.          DSP02A
014600     05  FILLER  PIC X(24) VALUE 'J/R MODE RECORDS:'.            DSP02A
014700 01  WS-TOTAL-LABELS-TBL REDEFINES WS-TOTAL-LABELS.              DSP02A
014800     05  WS-TOTAL-LABEL          OCCURS 4 TIMES PIC X(24).       DSP02A
014900     SKIP1
015000 01  WS-TIME-STAMP.
015100     05  WS-TS-DATE              PIC 9(6).
015200     05  FILLER                  PIC X     VALUE '/'.
015300     05  WS-TS-TIME              PIC X(6).
015400     SKIP1
015500* COPY MEMBER HOLDS THE CANDIDATE-RECORD AND RESULT-RECORD
015600* LAYOUTS THAT THE OPERATOR-ENTRY COLLECTOR AND THIS CLASSIFIER
015700* SHARE. SEE BDLRECS FOR THE MAINTENANCE HISTORY ON THE LAYOUT
015800* ITSELF.
016000     COPY BDLRECS SUPPRESS.
016100     EJECT
016200 01  BDL-PAGE-TITLE.
016300     05  FILLER                  PIC X     VALUE '1'.
016400     05  FILLER                  PIC X(36)
016500                                 VALUE 'BELAZ DISPATCH LOG - CONTROL REPORT'.
016600     05  FILLER                  PIC X(3)  VALUE SPACES.
016700     05  BDL-RPT-TIMESTAMP       PIC X(13).
016800     05  FILLER                  PIC X     VALUE SPACE.
016900     05  FILLER                  PIC X(5)  VALUE 'PAGE '.
017000     05  BDL-RPT-PAGE-NUM        PIC Z(4).
017100     05  FILLER                  PIC X(17) VALUE SPACES.
017200 01  BDL-DETAIL-LINE.
017300     05  FILLER                  PIC X     VALUE SPACE.
017400     05  BDL-DTL-LABEL           PIC X(24).
017500     05  FILLER                  PIC X(2)  VALUE SPACES.
017600     05  BDL-DTL-COUNT           PIC ZZZZ9.
017700     05  FILLER                  PIC X(48) VALUE SPACES.
017800     EJECT
017900 TITLE 'Initialization and Main Line'.
018000 PROCEDURE DIVISION.
018100 0000-MAIN-CONTROL.
018200     PERFORM 0100-INITIALIZE-JOB THRU 0100-EXIT.
018300     PERFORM 0200-PROCESS-CANDIDATE-REC THRU 0200-EXIT
018400         UNTIL CAND-EOF.
018500     PERFORM 0900-TERMINATE-JOB THRU 0900-EXIT.
018600     STOP RUN.
018700     EJECT
018800 0100-INITIALIZE-JOB.
018900     OPEN INPUT  CANDIDATE-FILE.
019000     OPEN OUTPUT RESULT-FILE.
019100     SET CAND-NOT-EOF TO TRUE.
019200     PERFORM 0210-READ-CANDIDATE-REC THRU 0210-EXIT.
019300 0100-EXIT.
019400     EXIT.
019500     SKIP1
019600 0200-PROCESS-CANDIDATE-REC.
019700     PERFORM 0300-CHECK-ADMIN-CODE THRU 0300-EXIT.
019800     PERFORM 0400-CHECK-DUMP-SITE-MODE THRU 0400-EXIT.
019900     PERFORM 0500-WRITE-RESULT-REC THRU 0500-EXIT.
020000     PERFORM 0210-READ-CANDIDATE-REC THRU 0210-EXIT.
020100 0200-EXIT.
020200     EXIT.
020300     SKIP1
020400 0210-READ-CANDIDATE-REC.
020500     READ CANDIDATE-FILE INTO CANDIDATE-RECORD
020600         AT END
020700             GO TO 0210-EOF.
020800     ADD 1 TO WS-REC-READ-CNT.
020900     GO TO 0210-EXIT.
021000 0210-EOF.
021100     SET CAND-EOF TO TRUE.
021200 0210-EXIT.
021300     EXIT.
021400     SKIP1
021500 TITLE 'Admin-Code Validator - REQ DSP-0014'.
021600 0300-CHECK-ADMIN-CODE.
021700* ADMIN-FLAG = 'Y' WHEN THE ENTERED CODE, COMPARE AFTER          DSP01A
021800* TRAILING SPACES ARE DISREGARDED, EQUALS THE CONFIGURED ADMIN   DSP01A
021900* CODE, CASE-SENSITIVE. COBOL PADS THE SHORTER OPERAND WITH      DSP01A
022000* SPACES BEFORE COMPARING, SO THIS ONE TEST IS THE WHOLE RULE.   DSP01A
022100     IF CAND-ENTERED-CODE = WS-ADMIN-ACCESS-CODE
022200      THEN
022300       SET RSLT-IS-ADMIN TO TRUE;
022400       ADD 1 TO WS-ADMIN-MATCH-CNT;
022500      ELSE
022600       SET RSLT-NOT-ADMIN TO TRUE;
022700     END-IF.
022800 0300-EXIT.
022900     EXIT.
023000     SKIP1
023100 TITLE 'Dump-Site Mode Classifier - REQ DSP-0061/DSP-0064'.
023200 0400-CHECK-DUMP-SITE-MODE.
023300* JR-FLAG = 'Y' WHEN THE OTVAL FIELD, COMPARE AFTER TRAILING     DSP01A
023400* SPACES ARE DISREGARDED, EQUALS THE J/R SENTINEL. LEADING AND   DSP01A
023500* EMBEDDED UNDERSCORES ARE SIGNIFICANT - DO NOT TRIM THEM        DSP01A
023600* (SEE DSP-0064). ANY OTHER VALUE, INCLUDING SPACES, IS NORMAL   DSP01A
023700* DUMP-SITE MODE.                                                DSP01A
023800     IF CAND-OTVAL-VALUE = WS-JR-SENTINEL
023900      THEN
024000       SET RSLT-IS-JR-MODE TO TRUE;
024100       ADD 1 TO WS-JR-MODE-CNT;
024200      ELSE
024300       SET RSLT-NOT-JR-MODE TO TRUE;
024400     END-IF.
024500 0400-EXIT.
024600     EXIT.
024700     SKIP1
024800 0500-WRITE-RESULT-REC.
024900     MOVE CAND-ENTERED-CODE TO RSLT-ENTERED-CODE.
025000     MOVE CAND-OTVAL-VALUE  TO RSLT-OTVAL-VALUE.
025100     WRITE RESULT-REC-OUT FROM RESULT-RECORD.
025200     ADD 1 TO WS-REC-WRITE-CNT.
025300*                                                                DSP03A
025400* CONSOLE AUDIT LINE, VIA THE AUDIT-VIEW REDEFINES, SO THE       DSP03A
025500* SHIFT OPERATOR SEES EACH ENTRY CLASSIFIED WITHOUT WAITING      DSP03A
025600* FOR THE END-OF-JOB REPORT - DSP-0177.                          DSP03A
025700     DISPLAY PGMNAME ' AUDIT: ' RSLT-AUDIT-CODE-SIDE
025800         ' / ' RSLT-AUDIT-OTVAL-SIDE.
025900 0500-EXIT.
026000     EXIT.
026100     EJECT
026200 TITLE 'Produce the End-of-Job Control-Total Report'.
026300 0600-PRINT-CONTROL-RPT.
026400     ACCEPT WS-TS-DATE FROM DATE.
026500     ACCEPT WS-TS-TIME FROM TIME.
026600     MOVE WS-TIME-STAMP TO BDL-RPT-TIMESTAMP.
026700     OPEN OUTPUT CONTROL-RPT.
026800     PERFORM 0610-PRINT-RPT-HEADER THRU 0610-EXIT.
026900     PERFORM 0620-PRINT-TOTAL-LINE THRU 0620-EXIT
027000         VARYING WS-TOT-IDX FROM 1 BY 1
027100         UNTIL WS-TOT-IDX > 4.
027200     CLOSE CONTROL-RPT.
027300 0600-EXIT.
027400     EXIT.
027500     SKIP1
027600 0610-PRINT-RPT-HEADER.
027700     ADD 1 TO WS-PAGE-COUNT.
027800     MOVE WS-PAGE-COUNT TO BDL-RPT-PAGE-NUM.
027900     WRITE CONTROL-RPT-REC FROM BDL-PAGE-TITLE
028000         AFTER ADVANCING C01.
028100     MOVE ZERO TO WS-LINE-COUNT.
028200 0610-EXIT.
028300     EXIT.
028400     SKIP1
028500 0620-PRINT-TOTAL-LINE.
028600     MOVE WS-TOTAL-LABEL (WS-TOT-IDX) TO BDL-DTL-LABEL.
028700     MOVE WS-TOTAL-VALUE (WS-TOT-IDX) TO BDL-DTL-COUNT.
028800     WRITE CONTROL-RPT-REC FROM BDL-DETAIL-LINE
028900         AFTER ADVANCING 1 LINE.
029000     ADD 1 TO WS-LINE-COUNT.
029100     DISPLAY BDL-DTL-LABEL ' ' BDL-DTL-COUNT.
029200 0620-EXIT.
029300     EXIT.
029400     EJECT
029500 0900-TERMINATE-JOB.
029600     PERFORM 0600-PRINT-CONTROL-RPT THRU 0600-EXIT.
029700     CLOSE CANDIDATE-FILE.
029800     CLOSE RESULT-FILE.
029900     DISPLAY PGMNAME ' JOB COMPLETE - RECS READ='
030000         WS-REC-READ-CNT ' RECS WRITTEN=' WS-REC-WRITE-CNT.
030100 0900-EXIT.
030200     EXIT.
